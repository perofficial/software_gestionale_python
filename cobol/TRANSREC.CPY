000100*****************************************************************
000110*  TRANSREC.CPY                                                 *
000120*  BIOMARKET BATCH TRANSACTION RECORD - ONE RECORD PER ADD OR   *
000130*  SELL REQUEST FED TO THE NIGHTLY RUN.  RECORD LENGTH IS       *
000140*  FIXED AT 60 BYTES.  COPY INTO BIOMAIN (READS) AND BIOWHSE    *
000150*  (VALIDATES AND APPLIES).                                     *
000160*-----------------------------------------------------------------
000170*  MNT LOG
000180*  19940622  CRM  ORIGINAL LAYOUT FOR BIOMARKET CONVERSION.
000190*  19990914  MPV  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000200*                 NO CHANGE REQUIRED.
000210*****************************************************************
000220   01  REG-TRANSACCION.
000230       02  TRX-TIPO-TRANSACCION    PIC X(04).
000240           88  TRX-ES-COMPRA       VALUE "ADD ".
000250           88  TRX-ES-VENTA        VALUE "SELL".
000260       02  TRX-NOMBRE-PRODUCTO     PIC X(20).
000270       02  TRX-CANTIDAD            PIC 9(07).
000280       02  TRX-PRECIO-COSTO        PIC 9(05)V99.
000290       02  TRX-PRECIO-VENTA        PIC 9(05)V99.
000300       02  FILLER                  PIC X(15).
