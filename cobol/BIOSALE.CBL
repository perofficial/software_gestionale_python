000100*****************************************************************
000110*                                                                *
000120*  PROGRAM:    BIOSALE                                          *
000130*  SYSTEM:     BIOMARKET STOCK AND SALES PROCESSING             *
000140*  FUNCTION:   SALES MANAGER (APPEND HALF) - CALLED BY BIOMAIN  *
000150*              ONCE A SELL TRANSACTION HAS PASSED THE STOCK     *
000160*              SUFFICIENCY CHECK.  COMPUTES THE PROFIT ON THE   *
000170*              SALE AND BUILDS THE LEDGER RECORD.  BIOMAIN      *
000180*              STILL OWNS THE WRITE TO ARCHIVO-VENTAS.          *
000190*                                                                *
000200*****************************************************************
000210 IDENTIFICATION DIVISION.
000220 PROGRAM-ID.    BIOSALE.
000230 AUTHOR.        C. RUZ M.
000240 INSTALLATION.  DEPTO. PROCESAMIENTO DE DATOS.
000250 DATE-WRITTEN.  07/05/1994.
000260 DATE-COMPILED.
000270 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000280*
000290*-----------------------------------------------------------------
000300*  MNT LOG
000310*  ----------------------------------------------------------
000320*  FECHA     INIC  TICKET    DESCRIPCION
000330*  ----------------------------------------------------------
000340*  19940705  CRM   SR-0411   PROGRAMA ORIGINAL.  CALCULA LA
000350*                            UTILIDAD DE LA VENTA A PARTIR DE
000360*                            LOS PRECIOS GUARDADOS EN LA TABLA
000370*                            DE STOCK, NO DE LOS PRECIOS QUE
000380*                            TRAIGA LA TRANSACCION.
000390*  19940811  CRM   SR-0430   AVISO POR PANTALLA CUANDO LA
000400*                            VENTA SALE CON PERDIDA (PRECIO DE
000410*                            VENTA GUARDADO MENOR AL DE COSTO).
000420*  19960920  LFA   SR-0517   COMPUTE CAMBIADO A ROUNDED; LA
000430*                            UTILIDAD NO CUADRABA CON EL TOTAL
000440*                            DEL INFORME DE BIOPROF POR EL
000450*                            TRUNCAMIENTO.
000460*  19990914  MPV   SR-0641   REVISION Y2K - LA FECHA-HORA DE LA
000470*                            VENTA LLEGA YA ARMADA CON ANO DE 4
000480*                            DIGITOS DESDE BIOMAIN; SIN CAMBIOS.
000490*****************************************************************
000500 ENVIRONMENT DIVISION.
000510 CONFIGURATION SECTION.
000520 SPECIAL-NAMES.
000530     C01 IS TOP-OF-FORM.
000540*
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000570*-----------------------------------------------------------------
000580*    AMBOS PRECIOS GUARDADOS, JUNTOS, PARA EL AVISO DE VENTA
000590*    CON PERDIDA.
000600*-----------------------------------------------------------------
000610 01  PRECIOS-VENTA-GRP.
000620     05  PV-COSTO            PIC 9(05)V99.
000630     05  PV-VENTA            PIC 9(05)V99.
000640     05  FILLER                 PIC X(01).
000650 01  PRECIOS-VENTA-GRP-R REDEFINES PRECIOS-VENTA-GRP
000660                                 PIC X(15).
000670*
000680*-----------------------------------------------------------------
000690*    DESGLOSE DE LA FECHA-HORA RECIBIDA, USADO SOLO PARA
000700*    VERIFICAR LOS SEPARADORES ANTES DE GRABAR EL LEDGER.  SIN
000710*    FILLER A PROPOSITO - DEBE QUEDAR EN 19 BYTES PARA CALZAR
000720*    CON FECHA-HORA.
000730*-----------------------------------------------------------------
000740 01  FECHA-HORA-DESGLOSE.
000750     05  FHD-DIA             PIC X(02).
000760     05  FHD-SEP-1           PIC X(01).
000770     05  FHD-MES             PIC X(02).
000780     05  FHD-SEP-2           PIC X(01).
000790     05  FHD-ANO             PIC X(04).
000800     05  FHD-SEP-3           PIC X(01).
000810     05  FHD-HORA            PIC X(02).
000820     05  FHD-SEP-4           PIC X(01).
000830     05  FHD-MIN             PIC X(02).
000840     05  FHD-SEP-5           PIC X(01).
000850     05  FHD-SEG             PIC X(02).
000860 01  FECHA-HORA-DESGLOSE-R REDEFINES FECHA-HORA-DESGLOSE
000870                                 PIC X(19).
000880*
000890 LINKAGE SECTION.
000900 01  PRECIO-COSTO                PIC 9(05)V99.
000910 01  PRECIO-VENTA                PIC 9(05)V99.
000920 COPY TRANSREC.
000930 01  FECHA-HORA                  PIC X(19).
000940 COPY LEDGREC.
000950 01  REG-VENTA-LEDGER-R REDEFINES REG-VENTA-LEDGER PIC X(60).
000960 01  UTILIDAD                    PIC S9(07)V99.
000970*
000980 PROCEDURE DIVISION USING PRECIO-COSTO PRECIO-VENTA
000990                           REG-TRANSACCION FECHA-HORA
001000                           REG-VENTA-LEDGER UTILIDAD.
001010*****************************************************************
001020 0000-CALCULAR-UTILIDAD-VENTA.
001030*****************************************************************
001040     MOVE FECHA-HORA TO FECHA-HORA-DESGLOSE-R.
001050     COMPUTE UTILIDAD ROUNDED =
001060         (PRECIO-VENTA - PRECIO-COSTO) * TRX-CANTIDAD.
001070     IF PRECIO-VENTA < PRECIO-COSTO
001080         MOVE PRECIO-COSTO TO PV-COSTO
001090         MOVE PRECIO-VENTA TO PV-VENTA
001100         DISPLAY "BIOSALE - SALE BELOW COST - " TRX-NOMBRE-PRODUCTO
001110     END-IF.
001120     MOVE SPACES              TO REG-VENTA-LEDGER.
001130     MOVE TRX-NOMBRE-PRODUCTO TO LED-PRODUCTO-VENDIDO.
001140     MOVE TRX-CANTIDAD        TO LED-CANTIDAD-VENDIDA.
001150     MOVE UTILIDAD         TO LED-UTILIDAD-VENTA.
001160     MOVE FECHA-HORA       TO LED-FECHA-HORA-VENTA.
001170     GOBACK.
