000100*****************************************************************
000110*                                                                *
000120*  PROGRAM:    BIOPROF                                          *
000130*  SYSTEM:     BIOMARKET STOCK AND SALES PROCESSING             *
000140*  FUNCTION:   SALES MANAGER (TOTALS HALF) - RUN ON REQUEST,    *
000150*              SEPARATELY FROM THE NIGHTLY BIOMAIN RUN.  READS  *
000160*              THE ENTIRE SALES LEDGER FROM THE BEGINNING AND   *
000170*              PRINTS THE GROSS AND NET PROFIT TO DATE.         *
000180*                                                                *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    BIOPROF.
000220 AUTHOR.        C. RUZ M.
000230 INSTALLATION.  DEPTO. PROCESAMIENTO DE DATOS.
000240 DATE-WRITTEN.  07/18/1994.
000250 DATE-COMPILED.
000260 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000270*
000280*-----------------------------------------------------------------
000290*  MNT LOG
000300*  ----------------------------------------------------------
000310*  FECHA     INIC  TICKET    DESCRIPCION
000320*  ----------------------------------------------------------
000330*  19940718  CRM   SR-0411   PROGRAMA ORIGINAL.  REEMPLAZA LA
000340*                            PANTALLA DE LISTADO DE MOVIMIENTOS
000350*                            POR UN INFORME IMPRESO DE UTILIDAD
000360*                            TOTAL DEL LEDGER.
000370*  19940902  CRM   SR-0433   SE OMITEN LOS REGISTROS CON
000380*                            UTILIDAD-VENTA NO NUMERICA EN VEZ
000390*                            DE ABORTAR LA CORRIDA - BODEGA
000400*                            PIDIO QUE EL INFORME SIGA AUNQUE
000410*                            HAYA REGISTROS DANADOS.
000420*  19970212  LFA   SR-0538   LOS REGISTROS OMITIDOS SE LISTAN
000430*                            EN UN RENGLON DE AUDITORIA ANTES
000440*                            DE SEGUIR CON EL SIGUIENTE.
000450*  19990914  MPV   SR-0641   REVISION Y2K - FECHA-HORA-VENTA ES
000460*                            TEXTO X(19); NO HAY CAMPOS DE
000470*                            FECHA DE 2 DIGITOS EN ESTE
000480*                            PROGRAMA.
000490*  20040730  JSH   SR-0728   GROSS Y NET PROFIT SON IGUALES EN
000500*                            ESTA VERSION - NO HAY DESCUENTOS
000510*                            NI DEVOLUCIONES EN EL LEDGER - PERO
000520*                            SE MANTIENEN AMBAS LINEAS PORQUE
000530*                            CONTABILIDAD LAS PIDE POR SEPARADO.
000540*****************************************************************
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     C01 IS TOP-OF-FORM.
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT ARCHIVO-VENTAS ASSIGN TO VENTASLG
000620         ORGANIZATION IS SEQUENTIAL.
000630     SELECT ARCHIVO-REPORTE ASSIGN TO PROFRPT
000640         ORGANIZATION IS SEQUENTIAL.
000650*
000660 DATA DIVISION.
000670 FILE SECTION.
000680 FD  ARCHIVO-VENTAS
000690     LABEL RECORD IS STANDARD.
000700     COPY LEDGREC.
000710 01  REG-VENTA-LEDGER-R REDEFINES REG-VENTA-LEDGER PIC X(60).
000720 01  REG-VENTA-LEDGER-VISTA REDEFINES REG-VENTA-LEDGER.
000730     02  VISTA-PRODUCTO      PIC X(20).
000740     02  FILLER                 PIC X(40).
000750*
000760 FD  ARCHIVO-REPORTE
000770     LABEL RECORD IS STANDARD.
000780 01  LINEA-REPORTE                  PIC X(80).
000790*
000800 WORKING-STORAGE SECTION.
000810 77  CONT-LEIDOS                 PIC 9(07) COMP.
000820 77  CONT-OMITIDOS                PIC 9(07) COMP.
000830 77  UTILIDAD-TOTAL              PIC S9(09)V99.
000840*
000850 01  SW-FIN-VENTAS               PIC X VALUE "N".
000860     88  FIN-VENTAS                 VALUE "Y".
000870*
000880 01  LINEA-INFORME.
000890     05  LI-ETIQUETA             PIC X(24).
000900     05  LI-VALOR                PIC ZZZ,ZZ9.99-.
000910     05  FILLER                     PIC X(44).
000920 01  LINEA-INFORME-R REDEFINES LINEA-INFORME PIC X(80).
000930 01  LINEA-REPORTE-R REDEFINES LINEA-REPORTE PIC X(80).
000940*
000950 PROCEDURE DIVISION.
000960*****************************************************************
000970 0000-INICIO-PROCESO.
000980*****************************************************************
000990     PERFORM 1000-ABRIR-FICHEROS THRU 1000-EXIT.
001000     PERFORM 2000-SUMAR-LEDGER THRU 2000-EXIT
001010         UNTIL FIN-VENTAS.
001020     PERFORM 3000-IMPRIMIR-INFORME THRU 3000-EXIT.
001030     PERFORM 9000-CERRAR-FICHEROS THRU 9000-EXIT.
001040     STOP RUN.
001050*
001060*****************************************************************
001070 1000-ABRIR-FICHEROS.
001080*****************************************************************
001090     OPEN INPUT  ARCHIVO-VENTAS.
001100     OPEN OUTPUT ARCHIVO-REPORTE.
001110     MOVE ZERO TO CONT-LEIDOS CONT-OMITIDOS
001120                  UTILIDAD-TOTAL.
001130 1000-EXIT.
001140     EXIT.
001150*
001160*****************************************************************
001170 2000-SUMAR-LEDGER.
001180*****************************************************************
001190     READ ARCHIVO-VENTAS AT END
001200         MOVE "Y" TO SW-FIN-VENTAS
001210         GO TO 2000-EXIT.
001220     ADD 1 TO CONT-LEIDOS.
001230     IF LED-UTILIDAD-VENTA NOT NUMERIC
001240         ADD 1 TO CONT-OMITIDOS
001250         PERFORM 2100-AVISAR-REGISTRO-OMITIDO THRU 2100-EXIT
001260         GO TO 2000-EXIT.
001270     ADD LED-UTILIDAD-VENTA TO UTILIDAD-TOTAL.
001280 2000-EXIT.
001290     EXIT.
001300*
001310*****************************************************************
001320 2100-AVISAR-REGISTRO-OMITIDO.
001330*****************************************************************
001340     MOVE SPACES TO LINEA-REPORTE.
001350     MOVE "SKIPPED - BAD PROFIT FIELD - " TO LINEA-REPORTE (1:30).
001360     MOVE VISTA-PRODUCTO TO LINEA-REPORTE (31:20).
001370     WRITE LINEA-REPORTE.
001380 2100-EXIT.
001390     EXIT.
001400*
001410*****************************************************************
001420 3000-IMPRIMIR-INFORME.
001430*****************************************************************
001440     MOVE SPACES TO LINEA-REPORTE.
001450     MOVE "BIOMARKET RUN SUMMARY" TO LINEA-REPORTE (1:21).
001460     WRITE LINEA-REPORTE.
001470     MOVE SPACES                 TO LINEA-INFORME.
001480     MOVE "GROSS PROFIT (LEDGER): " TO LI-ETIQUETA.
001490     MOVE UTILIDAD-TOTAL       TO LI-VALOR.
001500     MOVE LINEA-INFORME-R      TO LINEA-REPORTE-R.
001510     WRITE LINEA-REPORTE.
001520     MOVE SPACES                 TO LINEA-INFORME.
001530     MOVE "NET PROFIT (LEDGER):   " TO LI-ETIQUETA.
001540     MOVE UTILIDAD-TOTAL       TO LI-VALOR.
001550     MOVE LINEA-INFORME-R      TO LINEA-REPORTE-R.
001560     WRITE LINEA-REPORTE.
001570 3000-EXIT.
001580     EXIT.
001590*
001600*****************************************************************
001610 9000-CERRAR-FICHEROS.
001620*****************************************************************
001630     CLOSE ARCHIVO-VENTAS.
001640     CLOSE ARCHIVO-REPORTE.
001650 9000-EXIT.
001660     EXIT.
