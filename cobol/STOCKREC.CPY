000100*****************************************************************
000110*  STOCKREC.CPY                                                 *
000120*  BIOMARKET STOCK FILE - PRODUCT RECORD LAYOUT                 *
000130*  ONE RECORD PER PRODUCT HELD IN A WAREHOUSE.  RECORD LENGTH   *
000140*  IS FIXED AT 50 BYTES.  COPY INTO THE FILE SECTION OF ANY     *
000150*  PROGRAM THAT OPENS ARCHIVO-STOCK, AND INTO WORKING-STORAGE   *
000160*  FOR THE IN-MEMORY STOCK TABLE (SEE TABLA-STOCK IN             *
000170*  BIOMAIN).                                                      *
000180*-----------------------------------------------------------------
000190*  MNT LOG
000200*  19940622  CRM  ORIGINAL LAYOUT FOR BIOMARKET CONVERSION.
000210*  19990914  MPV  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
000220*                 NO CHANGE REQUIRED.
000230*****************************************************************
000240   01  REG-PRODUCTO.
000250       02  STK-NOMBRE-PRODUCTO     PIC X(20).
000260       02  STK-CANTIDAD-STOCK      PIC 9(07).
000270       02  STK-PRECIO-COSTO        PIC 9(05)V99.
000280       02  STK-PRECIO-VENTA        PIC 9(05)V99.
000290       02  FILLER                  PIC X(09).
