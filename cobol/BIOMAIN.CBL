000100*****************************************************************
000110*                                                                *
000120*  PROGRAM:    BIOMAIN                                          *
000130*  SYSTEM:     BIOMARKET STOCK AND SALES PROCESSING             *
000140*  FUNCTION:   NIGHTLY BATCH DRIVER - READS THE TRANSACTION     *
000150*              FILE (ADD / SELL REQUESTS), APPLIES THEM TO THE  *
000160*              STOCK TABLE AND THE SALES LEDGER, REWRITES THE   *
000170*              STOCK FILE AND PRINTS THE RUN-SUMMARY REPORT.    *
000180*                                                                *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    BIOMAIN.
000220 AUTHOR.        C. RUZ M.
000230 INSTALLATION.  DEPTO. PROCESAMIENTO DE DATOS.
000240 DATE-WRITTEN.  06/22/1994.
000250 DATE-COMPILED.
000260 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000270*
000280*-----------------------------------------------------------------
000290*  MNT LOG
000300*  ----------------------------------------------------------
000310*  FECHA     INIC  TICKET    DESCRIPCION
000320*  ----------------------------------------------------------
000330*  19940622  CRM   SR-0411   PROGRAMA ORIGINAL.  REEMPLAZA EL
000340*                            MENU INTERACTIVO POR UN DRIVER
000350*                            DE LOTE QUE LEE ARCHIVO-TRANS-
000360*                            ACCIONES Y ACTUALIZA EL STOCK.
000370*  19940705  CRM   SR-0411   AGREGADO EL LLAMADO A BIOSALE
000380*                            PARA CALCULAR LA UTILIDAD DE
000390*                            CADA VENTA Y GRABAR EL LEDGER.
000400*  19940811  CRM   SR-0430   MENSAJE DE CANTIDAD INSUFICIENTE
000410*                            AHORA INCLUYE DISPONIBLE Y
000420*                            SOLICITADO, A PEDIDO DE BODEGA.
000430*  19960203  LFA   SR-0502   CORREGIDO EL REGRABADO DEL STOCK -
000440*                            NO SE CERRABA EL ARCHIVO ANTES DE
000450*                            REABRIRLO EN MODO OUTPUT.
000460*  19980117  MPV   SR-0588   SE AGREGA CONTADOR DE TRANSACCIONES
000470*                            RECHAZADAS AL RESUMEN DE CORRIDA.
000480*  19990914  MPV   SR-0641   REVISION Y2K - LA FECHA-HORA DE LA
000490*                            VENTA SE ARMA CON ANO DE 4 DIGITOS;
000500*                            NO QUEDAN CAMPOS DE FECHA DE 2
000510*                            DIGITOS EN ESTE PROGRAMA.
000520*  20030529  JSH   SR-0702   CORREGIDO: EL INDICADOR DE FIN DE
000530*                            TRANSACCIONES NO SE REINICIABA SI
000540*                            EL ARCHIVO DE ENTRADA ERA VACIO.
000550*****************************************************************
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620     SELECT ARCHIVO-TRANSACCIONES ASSIGN TO TRANSIN
000630         ORGANIZATION IS SEQUENTIAL.
000640     SELECT ARCHIVO-STOCK ASSIGN TO STOCKFL
000650         ORGANIZATION IS SEQUENTIAL.
000660     SELECT ARCHIVO-VENTAS ASSIGN TO VENTASLG
000670         ORGANIZATION IS SEQUENTIAL.
000680     SELECT ARCHIVO-REPORTE ASSIGN TO RUNRPT
000690         ORGANIZATION IS SEQUENTIAL.
000700*
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  ARCHIVO-TRANSACCIONES
000740     LABEL RECORD IS STANDARD.
000750     COPY TRANSREC.
000760*
000770 FD  ARCHIVO-STOCK
000780     LABEL RECORD IS STANDARD.
000790     COPY STOCKREC.
000800*
000810 FD  ARCHIVO-VENTAS
000820     LABEL RECORD IS STANDARD.
000830     COPY LEDGREC.
000840*
000850 FD  ARCHIVO-REPORTE
000860     LABEL RECORD IS STANDARD.
000870 01  LINEA-REPORTE                PIC X(80).
000880*
000890 WORKING-STORAGE SECTION.
000900*-----------------------------------------------------------------
000910*    TABLA DE STOCK EN MEMORIA - CARGADA UNA VEZ DESDE EL
000920*    ARCHIVO-STOCK Y REGRABADA UNA SOLA VEZ AL TERMINAR LA
000930*    CORRIDA.  EL PRODUCTO SE BUSCA POR NOMBRE, NO POR CLAVE
000940*    DE ARCHIVO INDEXADO.
000950*-----------------------------------------------------------------
000960 01  TABLA-STOCK.
000970     05  STOCK-ENTRADA OCCURS 2000 TIMES
000980                           INDEXED BY IDX-STOCK.
000990         10  NOMBRE-PRODUCTO      PIC X(20).
001000         10  CANTIDAD-STOCK       PIC 9(07).
001010         10  PRECIOS-ALMACENADOS.
001020             15  PRECIO-COSTO     PIC 9(05)V99.
001030             15  PRECIO-VENTA     PIC 9(05)V99.
001040     05  STOCK-ENTRADA-R REDEFINES STOCK-ENTRADA
001050                           PIC X(41) OCCURS 2000 TIMES
001060                           INDEXED BY IDX-STOCK-R.
001070     05  FILLER                   PIC X(01).
001080 77  NUM-STOCK                  PIC 9(05) COMP.
001090 77  IDX-ENCONTRADO             PIC 9(05) COMP.
001100*
001110*-----------------------------------------------------------------
001120*    CONTADORES Y BANDERAS DE LA CORRIDA
001130*-----------------------------------------------------------------
001140 77  CONT-LEIDAS                PIC 9(07) COMP.
001150 77  CONT-ADDS                  PIC 9(07) COMP.
001160 77  CONT-VENTAS                PIC 9(07) COMP.
001170 77  CONT-RECHAZOS              PIC 9(07) COMP.
001180 77  UTILIDAD-CORRIDA           PIC S9(07)V99.
001190 77  UTILIDAD-VENTA             PIC S9(07)V99.
001200*
001210 01  SW-FIN-TRX                 PIC X VALUE "N".
001220     88  FIN-TRX                   VALUE "Y".
001230 01  SW-FIN-STOCK               PIC X VALUE "N".
001240     88  FIN-STOCK                 VALUE "Y".
001250*
001260*-----------------------------------------------------------------
001270*    CODIGO DE RESULTADO DEVUELTO POR BIOWHSE
001280*-----------------------------------------------------------------
001290 01  RESULTADO-OPER             PIC X(02).
001300     88  OPER-ADD-NUEVO            VALUE "N1".
001310     88  OPER-ADD-CANTIDAD         VALUE "N2".
001320     88  OPER-ADD-PRECIOS          VALUE "N3".
001330     88  OPER-SELL-OK              VALUE "S1".
001340     88  OPER-SELL-NO-EXISTE       VALUE "E1".
001350     88  OPER-SELL-INSUFICIENTE    VALUE "E2".
001360     88  OPER-VALIDACION-FALLO     VALUE "E3".
001370 01  MENSAJE-OPER                PIC X(60).
001380*
001390*-----------------------------------------------------------------
001400*    FECHA Y HORA DE LA CORRIDA - UNA SOLA VEZ, USADA EN CADA
001410*    RENGLON QUE SE GRABA EN EL LEDGER DE ESTA CORRIDA.
001420*-----------------------------------------------------------------
001430 01  FECHA-HORA-SISTEMA.
001440     05  FH-ANO                 PIC 9(04).
001450     05  FH-MES                 PIC 9(02).
001460     05  FH-DIA                 PIC 9(02).
001470     05  FH-HORA                PIC 9(02).
001480     05  FH-MIN                 PIC 9(02).
001490     05  FH-SEG                 PIC 9(02).
001500     05  FILLER                    PIC 9(02).
001510 01  FECHA-HORA-ALT REDEFINES FECHA-HORA-SISTEMA
001520                                    PIC 9(16).
001530 01  FECHA-HORA-TEXTO           PIC X(19).
001540*
001550*-----------------------------------------------------------------
001560*    RENGLON DE REPORTE - UN SOLO BUFFER COMPARTIDO POR LAS
001570*    LINEAS DE AUDITORIA Y LAS LINEAS DE RESUMEN.
001580*-----------------------------------------------------------------
001590 01  LINEA-AUDITORIA.
001600     05  LA-TIPO                PIC X(04).
001610     05  FILLER                    PIC X(01).
001620     05  LA-PRODUCTO            PIC X(20).
001630     05  FILLER                    PIC X(01).
001640     05  LA-MENSAJE             PIC X(54).
001650 01  LINEA-RESUMEN REDEFINES LINEA-AUDITORIA.
001660     05  LR-ETIQUETA            PIC X(24).
001670     05  LR-VALOR               PIC ZZZ9.
001680     05  FILLER                    PIC X(52).
001690 01  LINEA-RESUMEN-MONTO REDEFINES LINEA-AUDITORIA.
001700     05  LRM-ETIQUETA           PIC X(20).
001710     05  LRM-VALOR              PIC ZZZ,ZZ9.99-.
001720     05  FILLER                    PIC X(49).
001730 01  LINEA-REPORTE-R REDEFINES LINEA-REPORTE PIC X(80).
001740*
001750 PROCEDURE DIVISION.
001760*****************************************************************
001770 0000-INICIO-PROCESO.
001780*****************************************************************
001790     PERFORM 1000-ABRIR-FICHEROS THRU 1000-EXIT.
001800     PERFORM 2000-CARGAR-TABLA-STOCK THRU 2000-EXIT.
001810     PERFORM 3000-PROCESAR-TRANSACCIONES THRU 3000-EXIT
001820         UNTIL FIN-TRX.
001830     PERFORM 4000-GRABAR-TABLA-STOCK THRU 4000-EXIT.
001840     PERFORM 5000-IMPRIMIR-RESUMEN THRU 5000-EXIT.
001850     PERFORM 9000-CERRAR-FICHEROS THRU 9000-EXIT.
001860     STOP RUN.
001870*
001880*****************************************************************
001890 1000-ABRIR-FICHEROS.
001900*****************************************************************
001910     OPEN INPUT  ARCHIVO-STOCK.
001920     OPEN INPUT  ARCHIVO-TRANSACCIONES.
001930     OPEN EXTEND ARCHIVO-VENTAS.
001940     OPEN OUTPUT ARCHIVO-REPORTE.
001950     MOVE SPACES TO TABLA-STOCK.
001960     MOVE ZERO   TO NUM-STOCK
001970                    CONT-LEIDAS CONT-ADDS
001980                    CONT-VENTAS CONT-RECHAZOS
001990                    UTILIDAD-CORRIDA.
002000     PERFORM 1100-ARMAR-FECHA-HORA THRU 1100-EXIT.
002010 1000-EXIT.
002020     EXIT.
002030*
002040*****************************************************************
002050 1100-ARMAR-FECHA-HORA.
002060*****************************************************************
002070     ACCEPT FECHA-HORA-SISTEMA FROM DATE YYYYMMDD.
002080     MOVE FH-DIA  TO FECHA-HORA-TEXTO (1:2).
002090     MOVE "/"        TO FECHA-HORA-TEXTO (3:1).
002100     MOVE FH-MES  TO FECHA-HORA-TEXTO (4:2).
002110     MOVE "/"        TO FECHA-HORA-TEXTO (6:1).
002120     MOVE FH-ANO  TO FECHA-HORA-TEXTO (7:4).
002130     MOVE " "        TO FECHA-HORA-TEXTO (11:1).
002140     ACCEPT FECHA-HORA-SISTEMA FROM TIME.
002150     MOVE FH-HORA TO FECHA-HORA-TEXTO (12:2).
002160     MOVE ":"        TO FECHA-HORA-TEXTO (14:1).
002170     MOVE FH-MIN  TO FECHA-HORA-TEXTO (15:2).
002180     MOVE ":"        TO FECHA-HORA-TEXTO (17:1).
002190     MOVE FH-SEG  TO FECHA-HORA-TEXTO (18:2).
002200 1100-EXIT.
002210     EXIT.
002220*
002230*****************************************************************
002240 2000-CARGAR-TABLA-STOCK.
002250*****************************************************************
002260     PERFORM 2100-LEER-REG-STOCK THRU 2100-EXIT
002270         UNTIL FIN-STOCK.
002280     CLOSE ARCHIVO-STOCK.
002290 2000-EXIT.
002300     EXIT.
002310*
002320*****************************************************************
002330 2100-LEER-REG-STOCK.
002340*****************************************************************
002350     READ ARCHIVO-STOCK AT END
002360         MOVE "Y" TO SW-FIN-STOCK
002370         GO TO 2100-EXIT.
002380     ADD 1 TO NUM-STOCK.
002390     SET IDX-STOCK TO NUM-STOCK.
002400     MOVE STK-NOMBRE-PRODUCTO TO NOMBRE-PRODUCTO (IDX-STOCK).
002410     MOVE STK-CANTIDAD-STOCK  TO CANTIDAD-STOCK  (IDX-STOCK).
002420     MOVE STK-PRECIO-COSTO    TO PRECIO-COSTO    (IDX-STOCK).
002430     MOVE STK-PRECIO-VENTA    TO PRECIO-VENTA    (IDX-STOCK).
002440 2100-EXIT.
002450     EXIT.
002460*
002470*****************************************************************
002480 3000-PROCESAR-TRANSACCIONES.
002490*****************************************************************
002500     PERFORM 3100-TRATAR-UNA-TRANSACCION THRU 3100-EXIT
002510         UNTIL FIN-TRX.
002520 3000-EXIT.
002530     EXIT.
002540*
002550*****************************************************************
002560 3100-TRATAR-UNA-TRANSACCION.
002570*****************************************************************
002580     READ ARCHIVO-TRANSACCIONES AT END
002590         MOVE "Y" TO SW-FIN-TRX
002600         GO TO 3100-EXIT.
002610     ADD 1 TO CONT-LEIDAS.
002620     IF TRX-ES-COMPRA
002630         PERFORM 3200-TRATAR-ADD THRU 3200-EXIT.
002640     IF TRX-ES-VENTA
002650         PERFORM 3300-TRATAR-SELL THRU 3300-EXIT.
002660     IF NOT TRX-ES-COMPRA AND NOT TRX-ES-VENTA
002670         PERFORM 3400-TRATAR-INVALIDA THRU 3400-EXIT.
002680 3100-EXIT.
002690     EXIT.
002700*
002710*****************************************************************
002720 3200-TRATAR-ADD.
002730*****************************************************************
002740     CALL "BIOWHSE" USING TABLA-STOCK NUM-STOCK
002750                           REG-TRANSACCION RESULTADO-OPER
002760                           MENSAJE-OPER IDX-ENCONTRADO.
002770     MOVE "ADD "           TO LA-TIPO.
002780     MOVE TRX-NOMBRE-PRODUCTO TO LA-PRODUCTO.
002790     MOVE MENSAJE-OPER  TO LA-MENSAJE.
002800     IF OPER-VALIDACION-FALLO
002810         ADD 1 TO CONT-RECHAZOS
002820     ELSE
002830         ADD 1 TO CONT-ADDS.
002840     PERFORM 5100-ESCRIBIR-LINEA-REPORTE THRU 5100-EXIT.
002850 3200-EXIT.
002860     EXIT.
002870*
002880*****************************************************************
002890 3300-TRATAR-SELL.
002900*****************************************************************
002910     CALL "BIOWHSE" USING TABLA-STOCK NUM-STOCK
002920                           REG-TRANSACCION RESULTADO-OPER
002930                           MENSAJE-OPER IDX-ENCONTRADO.
002940     MOVE "SELL"           TO LA-TIPO.
002950     MOVE TRX-NOMBRE-PRODUCTO TO LA-PRODUCTO.
002960     IF OPER-SELL-NO-EXISTE OR OPER-SELL-INSUFICIENTE
002970         OR OPER-VALIDACION-FALLO
002980         ADD 1 TO CONT-RECHAZOS
002990         MOVE MENSAJE-OPER TO LA-MENSAJE
003000         PERFORM 5100-ESCRIBIR-LINEA-REPORTE THRU 5100-EXIT
003010         GO TO 3300-EXIT.
003020     ADD 1 TO CONT-VENTAS.
003030     CALL "BIOSALE" USING PRECIO-COSTO (IDX-ENCONTRADO)
003040                           PRECIO-VENTA (IDX-ENCONTRADO)
003050                           REG-TRANSACCION FECHA-HORA-TEXTO
003060                           REG-VENTA-LEDGER UTILIDAD-VENTA.
003070     WRITE REG-VENTA-LEDGER.
003080     ADD UTILIDAD-VENTA TO UTILIDAD-CORRIDA.
003090     MOVE MENSAJE-OPER  TO LA-MENSAJE.
003100     PERFORM 5100-ESCRIBIR-LINEA-REPORTE THRU 5100-EXIT.
003110 3300-EXIT.
003120     EXIT.
003130*
003140*****************************************************************
003150 3400-TRATAR-INVALIDA.
003160*****************************************************************
003170     ADD 1 TO CONT-RECHAZOS.
003180     MOVE "????"           TO LA-TIPO.
003190     MOVE TRX-NOMBRE-PRODUCTO TO LA-PRODUCTO.
003200     MOVE "INVALID TRANSACTION TYPE" TO LA-MENSAJE.
003210     PERFORM 5100-ESCRIBIR-LINEA-REPORTE THRU 5100-EXIT.
003220 3400-EXIT.
003230     EXIT.
003240*
003250*****************************************************************
003260 4000-GRABAR-TABLA-STOCK.
003270*****************************************************************
003280     OPEN OUTPUT ARCHIVO-STOCK.
003290     PERFORM 4100-ESCRIBIR-REG-STOCK THRU 4100-EXIT
003300         VARYING IDX-STOCK FROM 1 BY 1
003310         UNTIL IDX-STOCK > NUM-STOCK.
003320     CLOSE ARCHIVO-STOCK.
003330 4000-EXIT.
003340     EXIT.
003350*
003360*****************************************************************
003370 4100-ESCRIBIR-REG-STOCK.
003380*****************************************************************
003390     IF STOCK-ENTRADA-R (IDX-STOCK) = SPACES
003400         GO TO 4100-EXIT.
003410     MOVE SPACES TO REG-PRODUCTO.
003420     MOVE NOMBRE-PRODUCTO (IDX-STOCK) TO STK-NOMBRE-PRODUCTO.
003430     MOVE CANTIDAD-STOCK  (IDX-STOCK) TO STK-CANTIDAD-STOCK.
003440     MOVE PRECIO-COSTO    (IDX-STOCK) TO STK-PRECIO-COSTO.
003450     MOVE PRECIO-VENTA    (IDX-STOCK) TO STK-PRECIO-VENTA.
003460     WRITE REG-PRODUCTO.
003470 4100-EXIT.
003480     EXIT.
003490*
003500*****************************************************************
003510 5000-IMPRIMIR-RESUMEN.
003520*****************************************************************
003530     MOVE SPACES TO LINEA-REPORTE.
003540     MOVE "BIOMARKET RUN SUMMARY" TO LINEA-REPORTE (1:21).
003550     WRITE LINEA-REPORTE.
003560     MOVE SPACES           TO LINEA-RESUMEN.
003570     MOVE "TRANSACTIONS READ:"   TO LR-ETIQUETA.
003580     MOVE CONT-LEIDAS         TO LR-VALOR.
003590     MOVE LINEA-RESUMEN       TO LINEA-REPORTE-R.
003600     WRITE LINEA-REPORTE.
003610     MOVE SPACES           TO LINEA-RESUMEN.
003620     MOVE "ADDS APPLIED:"        TO LR-ETIQUETA.
003630     MOVE CONT-ADDS           TO LR-VALOR.
003640     MOVE LINEA-RESUMEN       TO LINEA-REPORTE-R.
003650     WRITE LINEA-REPORTE.
003660     MOVE SPACES           TO LINEA-RESUMEN.
003670     MOVE "SALES APPLIED:"       TO LR-ETIQUETA.
003680     MOVE CONT-VENTAS         TO LR-VALOR.
003690     MOVE LINEA-RESUMEN       TO LINEA-REPORTE-R.
003700     WRITE LINEA-REPORTE.
003710     MOVE SPACES           TO LINEA-RESUMEN.
003720     MOVE "TRANSACTIONS REJECTED:" TO LR-ETIQUETA.
003730     MOVE CONT-RECHAZOS       TO LR-VALOR.
003740     MOVE LINEA-RESUMEN       TO LINEA-REPORTE-R.
003750     WRITE LINEA-REPORTE.
003760     MOVE SPACES           TO LINEA-RESUMEN-MONTO.
003770     MOVE "PROFIT THIS RUN:"    TO LRM-ETIQUETA.
003780     MOVE UTILIDAD-CORRIDA   TO LRM-VALOR.
003790     MOVE LINEA-RESUMEN-MONTO TO LINEA-REPORTE-R.
003800     WRITE LINEA-REPORTE.
003810 5000-EXIT.
003820     EXIT.
003830*
003840*****************************************************************
003850 5100-ESCRIBIR-LINEA-REPORTE.
003860*****************************************************************
003870     MOVE LINEA-AUDITORIA TO LINEA-REPORTE-R.
003880     WRITE LINEA-REPORTE.
003890 5100-EXIT.
003900     EXIT.
003910*
003920*****************************************************************
003930 9000-CERRAR-FICHEROS.
003940*****************************************************************
003950     CLOSE ARCHIVO-TRANSACCIONES.
003960     CLOSE ARCHIVO-VENTAS.
003970     CLOSE ARCHIVO-REPORTE.
003980 9000-EXIT.
003990     EXIT.
