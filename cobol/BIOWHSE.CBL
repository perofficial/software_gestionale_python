000100*****************************************************************
000110*                                                                *
000120*  PROGRAM:    BIOWHSE                                          *
000130*  SYSTEM:     BIOMARKET STOCK AND SALES PROCESSING             *
000140*  FUNCTION:   WAREHOUSE MANAGER - CALLED ONCE PER TRANSACTION  *
000150*              BY BIOMAIN.  VALIDATES THE TRANSACTION, FINDS    *
000160*              THE PRODUCT IN THE STOCK TABLE AND APPLIES THE   *
000170*              ADD (UPSERT) OR SELL (DECREMENT) RULE.           *
000180*                                                                *
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID.    BIOWHSE.
000220 AUTHOR.        C. RUZ M.
000230 INSTALLATION.  DEPTO. PROCESAMIENTO DE DATOS.
000240 DATE-WRITTEN.  06/25/1994.
000250 DATE-COMPILED.
000260 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
000270*
000280*-----------------------------------------------------------------
000290*  MNT LOG
000300*  ----------------------------------------------------------
000310*  FECHA     INIC  TICKET    DESCRIPCION
000320*  ----------------------------------------------------------
000330*  19940625  CRM   SR-0411   PROGRAMA ORIGINAL.  REEMPLAZA LAS
000340*                            PANTALLAS DE INGRESO DE COMPRA Y
000350*                            VENTA POR UNA SUBRUTINA DE LOTE
000360*                            LLAMADA DESDE BIOMAIN.
000370*  19940730  CRM   SR-0422   SI EL PRODUCTO YA EXISTE Y VIENE
000380*                            UN PRECIO DISTINTO EN EL ADD, SE
000390*                            ACTUALIZAN LOS PRECIOS EN VEZ DE
000400*                            SOLO SUMAR LA CANTIDAD.
000410*  19940811  CRM   SR-0430   MENSAJE DE CANTIDAD INSUFICIENTE
000420*                            AHORA INFORMA DISPONIBLE Y
000430*                            SOLICITADO EN UN SOLO MOVE.
000440*  19970514  LFA   SR-0549   CORREGIDA LA BUSQUEDA - SE DETENIA
000450*                            EN EL PRIMER ESPACIO EN BLANCO DE
000460*                            LA TABLA EN VEZ DE RECORRER HASTA
000470*                            NUM-STOCK.
000480*  19990914  MPV   SR-0641   REVISION Y2K - ESTE PROGRAMA NO
000490*                            MANEJA FECHAS; SIN CAMBIOS.
000500*  20050308  JSH   SR-0759   VALIDACION DE CANTIDAD SE APLICA
000510*                            TAMBIEN A LAS VENTAS, NO SOLO A
000520*                            LAS COMPRAS, A PEDIDO DE AUDITORIA.
000530*****************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM.
000580*
000590 DATA DIVISION.
000600 WORKING-STORAGE SECTION.
000610*-----------------------------------------------------------------
000620*    BUFFER DE MENSAJE PARA LA FALTA DE STOCK - SE ARMA CON UN
000630*    SOLO MOVE EN VEZ DE UN STRING, SIGUIENDO LA COSTUMBRE DE
000640*    ARMAR PANTALLAS CON LITERALES FIJOS MAS CAMPOS EDITADOS.
000650*    SIN FILLER A PROPOSITO - EL TOTAL DEBE QUEDAR EN 60 BYTES
000660*    PARA CALZAR EXACTO CON MENSAJE-OPER.
000670*-----------------------------------------------------------------
000680 01  MENSAJE-CANTIDAD.
000690     05  MC-LITERAL-1      PIC X(35)
000700             VALUE "INSUFFICIENT QUANTITY: AVAILABLE ".
000710     05  MC-DISPONIBLE     PIC Z(6)9.
000720     05  MC-LITERAL-2      PIC X(11) VALUE " REQUESTED ".
000730     05  MC-SOLICITADO     PIC Z(6)9.
000740 01  MENSAJE-CANTIDAD-R REDEFINES MENSAJE-CANTIDAD
000750                                 PIC X(60).
000760*
000770*-----------------------------------------------------------------
000780*    COPIA DE LOS PRECIOS DE LA TRANSACCION, PARA COMPARARLOS
000790*    CONTRA LOS PRECIOS ALMACENADOS EN UN SOLO MOVE ALFANUMERICO
000800*    EN LUGAR DE DOS COMPARACIONES NUMERICAS SEPARADAS.  SIN
000810*    FILLER A PROPOSITO - DEBE QUEDAR DEL MISMO LARGO QUE
000820*    PRECIOS-ALMACENADOS-R PARA QUE LA COMPARACION SEA VALIDA.
000830*-----------------------------------------------------------------
000840 01  PRECIOS-TRANSACCION.
000850     05  PT-COSTO           PIC 9(05)V99.
000860     05  PT-VENTA           PIC 9(05)V99.
000870 01  PRECIOS-TRANSACCION-R REDEFINES PRECIOS-TRANSACCION
000880                                 PIC X(14).
000890*
000900 LINKAGE SECTION.
000910 01  TABLA-STOCK.
000920     05  STOCK-ENTRADA OCCURS 2000 TIMES
000930                           INDEXED BY IDX-STOCK.
000940         10  NOMBRE-PRODUCTO      PIC X(20).
000950         10  CANTIDAD-STOCK       PIC 9(07).
000960         10  PRECIOS-ALMACENADOS.
000970             15  PRECIO-COSTO     PIC 9(05)V99.
000980             15  PRECIO-VENTA     PIC 9(05)V99.
000990         10  PRECIOS-ALMACENADOS-R
001000                           REDEFINES PRECIOS-ALMACENADOS
001010                           PIC X(14).
001020     05  STOCK-ENTRADA-R REDEFINES STOCK-ENTRADA
001030                           PIC X(41) OCCURS 2000 TIMES
001040                           INDEXED BY IDX-STOCK-R.
001050     05  FILLER                   PIC X(01).
001060 01  NUM-STOCK                   PIC 9(05) COMP.
001070 COPY TRANSREC.
001080*    SIN FILLER A PROPOSITO - RESULTADO-OPER DEBE QUEDAR EN
001090*    DOS BYTES PARA CALZAR CON RESULTADO-OPER EN BIOMAIN.
001100 01  RESULTADO-OPER.
001110     02  COD-RESULTADO           PIC X(02).
001120         88  OPER-ADD-NUEVO         VALUE "N1".
001130         88  OPER-ADD-CANTIDAD      VALUE "N2".
001140         88  OPER-ADD-PRECIOS       VALUE "N3".
001150         88  OPER-SELL-OK           VALUE "S1".
001160         88  OPER-SELL-NO-EXISTE    VALUE "E1".
001170         88  OPER-SELL-INSUFICIENTE VALUE "E2".
001180         88  OPER-VALIDACION-FALLO  VALUE "E3".
001190 01  MENSAJE-OPER                PIC X(60).
001200 01  IDX-ENCONTRADO              PIC 9(05) COMP.
001210*
001220 PROCEDURE DIVISION USING TABLA-STOCK NUM-STOCK
001230                           REG-TRANSACCION RESULTADO-OPER
001240                           MENSAJE-OPER IDX-ENCONTRADO.
001250*****************************************************************
001260 0000-PROCESAR-TRANSACCION.
001270*****************************************************************
001280     MOVE ZERO TO IDX-ENCONTRADO.
001290     IF TRX-ES-COMPRA
001300         PERFORM 1000-VALIDAR-ADD THRU 1000-EXIT
001310         IF OPER-VALIDACION-FALLO
001320             GO TO 0000-EXIT
001330         END-IF
001340         PERFORM 2000-BUSCAR-PRODUCTO THRU 2000-EXIT
001350         IF IDX-ENCONTRADO > ZERO
001360             PERFORM 3000-ACTUALIZAR-EXISTENTE THRU 3000-EXIT
001370         ELSE
001380             PERFORM 4000-INSERTAR-NUEVO THRU 4000-EXIT
001390         END-IF.
001400     IF TRX-ES-VENTA
001410         PERFORM 1100-VALIDAR-VENTA THRU 1100-EXIT
001420         IF OPER-VALIDACION-FALLO
001430             GO TO 0000-EXIT
001440         END-IF
001450         PERFORM 2000-BUSCAR-PRODUCTO THRU 2000-EXIT
001460         IF IDX-ENCONTRADO = ZERO
001470             SET OPER-SELL-NO-EXISTE TO TRUE
001480             MOVE "PRODUCT NOT IN STOCK" TO MENSAJE-OPER
001490         ELSE
001500             PERFORM 5000-DESCONTAR-STOCK THRU 5000-EXIT
001510         END-IF.
001520 0000-EXIT.
001530     GOBACK.
001540*
001550*****************************************************************
001560 1000-VALIDAR-ADD.
001570*****************************************************************
001580     IF TRX-NOMBRE-PRODUCTO = SPACES
001590         SET OPER-VALIDACION-FALLO TO TRUE
001600         MOVE "PRODUCT NAME IS BLANK" TO MENSAJE-OPER
001610         GO TO 1000-EXIT.
001620     IF TRX-CANTIDAD NOT NUMERIC OR TRX-CANTIDAD = ZERO
001630         SET OPER-VALIDACION-FALLO TO TRUE
001640         MOVE "QUANTITY MUST BE A POSITIVE INTEGER"
001650                                  TO MENSAJE-OPER
001660         GO TO 1000-EXIT.
001670 1000-EXIT.
001680     EXIT.
001690*
001700*****************************************************************
001710 1100-VALIDAR-VENTA.
001720*****************************************************************
001730     IF TRX-CANTIDAD NOT NUMERIC OR TRX-CANTIDAD = ZERO
001740         SET OPER-VALIDACION-FALLO TO TRUE
001750         MOVE "QUANTITY MUST BE A POSITIVE INTEGER"
001760                                  TO MENSAJE-OPER
001770         GO TO 1100-EXIT.
001780 1100-EXIT.
001790     EXIT.
001800*
001810*****************************************************************
001820 2000-BUSCAR-PRODUCTO.
001830*****************************************************************
001840     MOVE ZERO TO IDX-ENCONTRADO.
001850     PERFORM 2100-COMPARAR-ENTRADA THRU 2100-EXIT
001860         VARYING IDX-STOCK FROM 1 BY 1
001870         UNTIL IDX-STOCK > NUM-STOCK
001880            OR IDX-ENCONTRADO NOT = ZERO.
001890 2000-EXIT.
001900     EXIT.
001910*
001920*****************************************************************
001930 2100-COMPARAR-ENTRADA.
001940*****************************************************************
001950     IF STOCK-ENTRADA-R (IDX-STOCK) = SPACES
001960         GO TO 2100-EXIT.
001970     IF NOMBRE-PRODUCTO (IDX-STOCK) = TRX-NOMBRE-PRODUCTO
001980         SET IDX-ENCONTRADO TO IDX-STOCK.
001990 2100-EXIT.
002000     EXIT.
002010*
002020*****************************************************************
002030 3000-ACTUALIZAR-EXISTENTE.
002040*****************************************************************
002050     ADD TRX-CANTIDAD TO CANTIDAD-STOCK (IDX-ENCONTRADO).
002060     MOVE TRX-PRECIO-COSTO TO PT-COSTO.
002070     MOVE TRX-PRECIO-VENTA TO PT-VENTA.
002080     IF PRECIOS-ALMACENADOS-R (IDX-ENCONTRADO)
002090             NOT = PRECIOS-TRANSACCION-R
002100         MOVE PT-COSTO TO PRECIO-COSTO (IDX-ENCONTRADO)
002110         MOVE PT-VENTA TO PRECIO-VENTA (IDX-ENCONTRADO)
002120         SET OPER-ADD-PRECIOS TO TRUE
002130         MOVE "PRICES UPDATED" TO MENSAJE-OPER
002140     ELSE
002150         SET OPER-ADD-CANTIDAD TO TRUE
002160         MOVE "QUANTITY UPDATED" TO MENSAJE-OPER.
002170 3000-EXIT.
002180     EXIT.
002190*
002200*****************************************************************
002210 4000-INSERTAR-NUEVO.
002220*****************************************************************
002230     ADD 1 TO NUM-STOCK.
002240     SET IDX-STOCK TO NUM-STOCK.
002250     MOVE TRX-NOMBRE-PRODUCTO TO NOMBRE-PRODUCTO (IDX-STOCK).
002260     MOVE TRX-CANTIDAD        TO CANTIDAD-STOCK  (IDX-STOCK).
002270     MOVE TRX-PRECIO-COSTO    TO PRECIO-COSTO    (IDX-STOCK).
002280     MOVE TRX-PRECIO-VENTA    TO PRECIO-VENTA    (IDX-STOCK).
002290     SET IDX-ENCONTRADO TO NUM-STOCK.
002300     SET OPER-ADD-NUEVO TO TRUE.
002310     MOVE "NEW PRODUCT ADDED" TO MENSAJE-OPER.
002320 4000-EXIT.
002330     EXIT.
002340*
002350*****************************************************************
002360 5000-DESCONTAR-STOCK.
002370*****************************************************************
002380     IF CANTIDAD-STOCK (IDX-ENCONTRADO) < TRX-CANTIDAD
002390         SET OPER-SELL-INSUFICIENTE TO TRUE
002400         MOVE CANTIDAD-STOCK (IDX-ENCONTRADO)
002410                                  TO MC-DISPONIBLE
002420         MOVE TRX-CANTIDAD        TO MC-SOLICITADO
002430         MOVE MENSAJE-CANTIDAD-R TO MENSAJE-OPER
002440         GO TO 5000-EXIT.
002450     SUBTRACT TRX-CANTIDAD FROM CANTIDAD-STOCK
002460                                  (IDX-ENCONTRADO).
002470     SET OPER-SELL-OK TO TRUE.
002480     MOVE "SALE APPLIED" TO MENSAJE-OPER.
002490 5000-EXIT.
002500     EXIT.
