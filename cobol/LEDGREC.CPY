000100*****************************************************************
000110*  LEDGREC.CPY                                                  *
000120*  BIOMARKET SALES LEDGER - ONE RECORD PER COMPLETED SALE.      *
000130*  RECORD LENGTH IS FIXED AT 60 BYTES.  THE LEDGER IS APPEND-   *
000140*  ONLY - NEVER REWRITTEN, NEVER SORTED.  COPY INTO BIOMAIN     *
000150*  (WRITES), BIOSALE (BUILDS THE RECORD) AND BIOPROF (READS     *
000160*  FOR THE PROFIT REPORT).                                      *
000170*-----------------------------------------------------------------
000180*  MNT LOG
000190*  19940705  CRM  ORIGINAL LAYOUT FOR BIOMARKET CONVERSION.
000200*  19940811  CRM  UTILIDAD-VENTA CHANGED TO SIGN LEADING
000210*                 SEPARATE PER AUDITORIA REQUEST - LOSSES ON A
000220*                 SALE MUST PRINT WITH A VISIBLE MINUS SIGN.
000230*  19990914  MPV  Y2K REVIEW - FECHA-HORA-VENTA IS X(19) TEXT,
000240*                 NOT A DATE FIELD; NO CHANGE REQUIRED.
000250*****************************************************************
000260   01  REG-VENTA-LEDGER.
000270       02  LED-PRODUCTO-VENDIDO    PIC X(20).
000280       02  LED-CANTIDAD-VENDIDA    PIC 9(07).
000290       02  LED-UTILIDAD-VENTA      PIC S9(07)V99
000300                                   SIGN LEADING SEPARATE.
000310       02  LED-FECHA-HORA-VENTA    PIC X(19).
000320       02  FILLER                  PIC X(04).
